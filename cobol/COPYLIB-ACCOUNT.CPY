000100*
000200*    COPYLIB-ACCOUNT.CPY
000300*    Account master record - one entry per registered wallet
000400*    account.  Balance is carried packed decimal, signed,
000500*    15 integer / 9 fractional digits - the old online posting
000600*    service carried the balance to unlimited precision in
000700*    memory; mainframe decimal hardware is finite, so the
000750*    balance is fixed at this width here (see WalletReg.CBL
000780*    000-MAIN banner).
000790*
000900 01  ACCOUNT-RECORD.
001000     03 ACCT-ID                        PIC 9(9).
001100     03 ACCT-BALANCE                   PIC S9(15)V9(9)
001200                                            COMP-3.
001300     03 FILLER                         PIC X(06).
001320*
001340*    ACCT-ID-REDEF gives WALLET's DISPLAY/log paragraphs an
001360*    alphanumeric view of the account id so it can be MOVEd into
001380*    a report or error-text field without a numeric-to-display
001400*    edit of its own.
001420 01  ACCT-ID-EDIT-REDEF REDEFINES ACCOUNT-RECORD.
001440     03  ACCT-ID-ALPHA                  PIC X(09).
001460     03  FILLER                         PIC X(19).
