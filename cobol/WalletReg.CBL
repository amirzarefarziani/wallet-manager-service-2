000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.    WalletReg.
000500 AUTHOR.        R J PELLETIER.
000600 INSTALLATION.  MIDLAND TRUST CO - EDP DEPT.
000700 DATE-WRITTEN.  03/22/1984.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000*
001100*  P U R P O S E
001200*  -------------
001300*  Account-registration pass of the wallet posting run.  Reads
001400*  ACCT-REG-REQUESTS in arrival order, validates each requested
001500*  account id, and adds it to the in-memory account master
001600*  table (WA-ACCOUNT-TABLE, passed down from WALLET) with a
001700*  starting balance of zero.  Duplicate and invalid requests
001800*  are rejected and logged through WALLETLOG, never applied.
001900*
002000*  This is the registration side of what used to be the old
002100*  new-accounts clerk's card-deck edit run; the branch-code
002200*  EVALUATE that used to sort new accounts by teller branch
002300*  is gone, replaced by the two registration edits the new
002400*  account-opening procedure calls for: account id must be
002420*  positive, and must not already be on file.
002430*
002500*  C H A N G E   L O G
002600*  --------------------
002700*  03/22/84  RJP  0002  Initial version, split off the old
002800*                       new-accounts edit paragraphs.
002900*  09/02/85  RJP  0114  Table insert now keeps WA-ACCOUNT-TABLE
003000*                       in ACCT-ID order (was append-at-bottom,
003100*                       broke SEARCH ALL in WALLETPOST).
003200*  06/19/87  DKF  0262  Reject text routed to WALLETLOG instead
003300*                       of a local bad-file WRITE.
003400*  11/03/89  DKF  0350  Guard WA-ACCOUNT-MAX so a runaway input
003500*                       file cannot run off the end of the
003600*                       table - reject further registrations
003700*                       with "account table full" instead.
003800*  04/08/91  TJH  0403  REG-ACCOUNT-ID = ZERO now rejected the
003900*                       same way as a negative id (previously
004000*                       fell through to the "not positive" test
004100*                       by coincidence only).
004200*  10/11/95  MWK  0510  WC-REG-ACCEPTED-CNT/REJECTED-CNT added
004300*                       for the new CONTROL-REPORT line.
004400*  12/02/98  MWK  0560  YEAR 2000 REVIEW: no date fields are
004500*                       read or compared in this program.  No
004600*                       change required.
004700*  01/07/99  MWK  0561  Y2K sign-off - closes 0560.
004800*  05/30/02  PDV  0619  Reformatted banner to current EDP std.
004820*  08/14/06  PDV  0703  130-/140- loops converted to out-of-line
004840*                       PERFORM ... THRU per EDP data-standards
004850*                       audit - no functional change.
004860*  03/02/11  LKW  0759  Confirmed WA-ACCOUNT-MAX guard (0350)
004870*                       still matches COPYLIB-ACCTTBL.CPY's
004880*                       OCCURS limit after the table copybook
004890*                       was widened with WA-ENTRY-REDEF.
004891*  02/08/26  PDV  0782  100-READ-REG-FILE was bumping the
004892*                       accepted count right after PERFORM
004893*                       130-ADD-ACCOUNT regardless of whether the
004894*                       table-full guard inside 130- turned the
004895*                       request back into a reject - control
004896*                       totals and the WALLETLOG detail line
004897*                       never reconciled on a full table.
004898*                       VALID-REG-REQUEST now re-tested after the
004899*                       PERFORM before either counter is bumped.
004901*  02/08/26  PDV  0783  CONTROL-REPORT's ACCOUNTS REGISTERED
004902*                       count is an aggregate only - nothing in
004903*                       this program reported which account id
004904*                       actually opened, or at what balance.
004905*                       130-ADD-ACCOUNT now DISPLAYs the account
004906*                       id and starting balance of every account
004907*                       it successfully adds to the table.
004910******************************************************************
005000 ENVIRONMENT DIVISION.
005100******************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*---------------------------------------------------------------*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
005920*    one registration request file, arrival order; no output
005940*    file of our own - every result lands in WA-ACCOUNT-TABLE or
005960*    on WALLETLOG.
006000     SELECT  ACCT-REG-REQUESTS
006100             ASSIGN TO REGREQIN
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS REGIN-FS.
006400******************************************************************
006500 DATA DIVISION.
006600******************************************************************
006700 FILE SECTION.
006750*    see COPYLIB-REGREQ.CPY for the full record layout and its
006760*    REG-ACCOUNT-ID-REDEF alphanumeric view.
006800 FD  ACCT-REG-REQUESTS.
006900     COPY COPYLIB-REGREQ.
007000*---------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007150*
007200 01  SWITCHES.
007300     05  END-OF-FILE-SW          PIC X VALUE 'N'.
007400         88  EOF                     VALUE 'Y'.
007500     05  VALID-REG-REQUEST-SW    PIC X VALUE 'Y'.
007600         88  VALID-REG-REQUEST       VALUE 'Y'.
007700     05  ACCOUNT-FOUND-SW        PIC X VALUE 'N'.
007800         88  ACCOUNT-FOUND           VALUE 'Y'.
007850*
007900 01  FILE-STATUS-FIELDS.
008000     05 REGIN-FS                 PIC XX.
008100         88  REGIN-SUCCESSFUL        VALUE '00'.
008200         88  REGIN-EOF                VALUE '10'.
008250*
008300 01  WN-INSERT-IDX                PIC S9(8) COMP VALUE ZERO.
008400 01  WN-SHIFT-IDX                  PIC S9(8) COMP VALUE ZERO.
008500 01  WN-TABLE-TOP                  PIC S9(8) COMP VALUE ZERO.
008510*
008520*    standalone constants - not part of any group, never
008540*    subscripted, carried as 77-levels per the rest of the WALLET
008560*    suite's habit.
008580 77  WK-LOWEST-VALID-ACCOUNT-ID   PIC 9(9)      VALUE 1.
008600 77  WK-REJECT-TEXT-WIDTH         PIC S9(4) COMP VALUE +40.
008610*
008620 01  WR-LOG-KEY-TEXT                PIC X(20) VALUE SPACE.
008700 01  WR-LOG-REASON                  PIC X(40) VALUE SPACE.
008800 01  WR-LOG-SRCFILE                 PIC X(12) VALUE 'WALLETREG'.
008850*
008900 LINKAGE SECTION.
009000*---------------------------------------------------------------*
009100     COPY COPYLIB-ACCTTBL.
009200     COPY COPYLIB-CTLTOT.
009300******************************************************************
009400 PROCEDURE DIVISION USING WA-ACCOUNT-TABLE
009500                           WC-CONTROL-TOTALS.
009600 000-REGISTER-ACCOUNTS.
009610*
009620*    straight-line driver - open, read-process-read until EOF,
009640*    close.  No sort, no control breaks; requests are applied
009660*    in arrival order, same as WALLETPOST's transaction pass.
009700     PERFORM 100-INIT THRU 100-INIT-EXIT
009800     PERFORM 100-READ-REG-FILE UNTIL EOF
009900     PERFORM 100-END
009950*
010000     EXIT PROGRAM
010100     .
010200******************************************************************
010220*    open the request file and prime the read - an OPEN error
010240*    jumps straight to 100-INIT-EXIT with EOF already set, which
010260*    skips 100-READ-REG-FILE entirely back in 000-REGISTER-ACCOUNTS.
010300 100-INIT.
010350*
010400     MOVE 'N' TO END-OF-FILE-SW
010500     OPEN INPUT ACCT-REG-REQUESTS
010550     IF NOT REGIN-SUCCESSFUL
010600         DISPLAY 'WALLETREG - REGREQIN OPEN ERROR, STATUS '
010650                 REGIN-FS
010700         SET EOF TO TRUE
010750         GO TO 100-INIT-EXIT
010800     END-IF
010825*
010850     READ ACCT-REG-REQUESTS
010900         AT END SET EOF TO TRUE
010950     END-READ
011000     .
011050 100-INIT-EXIT.
011100     EXIT
011300     .
011600******************************************************************
011620*    end of run - nothing to close but the request file; the
011640*    account table and control totals are passed by reference
011660*    and stay open in WALLET's own working storage.
011700 100-END.
011750*
011800     CLOSE ACCT-REG-REQUESTS
011900     .
012000******************************************************************
012020*    one registration request per call.  110- validates the id,
012040*    120- checks for a duplicate, 130- inserts if both pass; any
012060*    failure anywhere in that chain counts as a reject - 130- can
012070*    still turn VALID-REG-REQUEST-SW to 'N' itself (table full),
012080*    so that switch is re-tested after the PERFORM, not assumed
012090*    still 'Y' just because it was 'Y' going in.
012100 100-READ-REG-FILE.
012150*
012200     MOVE 'Y' TO VALID-REG-REQUEST-SW
012250*
012300     PERFORM 110-VALIDATE-REG-REQUEST
012350*
012400     IF VALID-REG-REQUEST
012500         PERFORM 120-CHECK-ACCOUNT-EXISTS
012600     END-IF
012650*
012700     IF VALID-REG-REQUEST AND NOT ACCOUNT-FOUND
012800         PERFORM 130-ADD-ACCOUNT
012820         IF VALID-REG-REQUEST
012840             ADD 1 TO WC-REG-ACCEPTED-CNT
012860         ELSE
012880             ADD 1 TO WC-REG-REJECTED-CNT
012900         END-IF
013000     ELSE
013100         ADD 1 TO WC-REG-REJECTED-CNT
013200     END-IF
013250*
013300     READ ACCT-REG-REQUESTS
013400         AT END SET EOF TO TRUE
013500     END-READ
013600     .
013700******************************************************************
013720*    account id must be a positive, non-zero integer - a zero id
013740*    is rejected the same way a negative one is, per CR-0403
013760*    above; there used to be a coincidental pass-through here.
013800 110-VALIDATE-REG-REQUEST.
013850*
013900     IF REG-ACCOUNT-ID NOT > ZERO
014000         MOVE 'N' TO VALID-REG-REQUEST-SW
014100         MOVE REG-ACCOUNT-ID TO WR-LOG-KEY-TEXT
014200         MOVE 'ACCOUNTID SHOULD BE A NON-ZERO POSITIVE INTEGER'
014300             TO WR-LOG-REASON
014400         CALL 'WALLETLOG' USING WR-LOG-KEY-TEXT WR-LOG-REASON
014500                                 WR-LOG-SRCFILE
014600     END-IF
014700     .
014800******************************************************************
014820*    duplicate check - SEARCH ALL against the same ascending-key
014840*    table WALLETPOST searches, so a duplicate caught here can
014860*    never slip through to posting under a second registration.
014900 120-CHECK-ACCOUNT-EXISTS.
014950*
015000     MOVE 'N' TO ACCOUNT-FOUND-SW
015050*
015100     IF WA-ACCOUNT-COUNT > ZERO
015200         SEARCH ALL WA-ACCOUNT-ENTRY
015300             WHEN WA-ENTRY-ACCT-ID (WA-ACCT-IDX) = REG-ACCOUNT-ID
015400                 SET ACCOUNT-FOUND TO TRUE
015500         END-SEARCH
015600     END-IF
015650*
015700     IF ACCOUNT-FOUND
015800         MOVE 'N' TO VALID-REG-REQUEST-SW
015900         MOVE REG-ACCOUNT-ID TO WR-LOG-KEY-TEXT
016000         MOVE 'ALREADY REGISTERED' TO WR-LOG-REASON
016100         CALL 'WALLETLOG' USING WR-LOG-KEY-TEXT WR-LOG-REASON
016200                                 WR-LOG-SRCFILE
016300     END-IF
016400     .
016500******************************************************************
016520*    table-full guard first (CR-0350), then locate the insert
016540*    point and shift everything below it down one slot before
016560*    writing the new entry in - keeps the table in ACCT-ID order
016580*    without a second pass or a SORT.  A successful insert is
016590*    reported on SYSOUT below, mirroring WALLETPOST's own
016595*    per-request balance reporting.
016600 130-ADD-ACCOUNT.
016650*
016700     IF WA-ACCOUNT-COUNT NOT < WA-ACCOUNT-MAX                     CR-0350 
016800         MOVE 'N' TO VALID-REG-REQUEST-SW
016900         MOVE REG-ACCOUNT-ID TO WR-LOG-KEY-TEXT
017000         MOVE 'ACCOUNT TABLE FULL' TO WR-LOG-REASON
017100         CALL 'WALLETLOG' USING WR-LOG-KEY-TEXT WR-LOG-REASON
017200                                 WR-LOG-SRCFILE
017300     ELSE
017400         PERFORM 140-FIND-INSERT-POINT
017450*
017500         MOVE WA-ACCOUNT-COUNT TO WN-TABLE-TOP
017550         PERFORM 135-SHIFT-ACCOUNT-DOWN THRU 135-SHIFT-ACCOUNT-EXIT
017560             VARYING WN-SHIFT-IDX FROM WN-TABLE-TOP BY -1
017570                 UNTIL WN-SHIFT-IDX < WN-INSERT-IDX
017835*
018100         MOVE REG-ACCOUNT-ID TO WA-ENTRY-ACCT-ID (WN-INSERT-IDX)
018200         MOVE ZERO           TO WA-ENTRY-BALANCE (WN-INSERT-IDX)
018300         ADD 1 TO WA-ACCOUNT-COUNT
018320         DISPLAY 'WALLETREG - ACCOUNT REGISTERED, ACCT '
018340                 REG-ACCOUNT-ID ' STARTING BALANCE '
018360                 WA-ENTRY-BALANCE (WN-INSERT-IDX)
018400     END-IF
018500     .
018550******************************************************************
018560 135-SHIFT-ACCOUNT-DOWN.
018565*
018570*    one slot of the 09/02/85 CR-0114 down-shift, driven out of
018580*    line from 130-ADD-ACCOUNT so the table still opens a gap
018590*    for the new account without an inline PERFORM loop here.
018595*
018600     MOVE WA-ACCOUNT-ENTRY (WN-SHIFT-IDX)
018610       TO WA-ACCOUNT-ENTRY (WN-SHIFT-IDX + 1)
018620     .
018630 135-SHIFT-ACCOUNT-EXIT.
018640     EXIT
018650     .
018660******************************************************************
018700 140-FIND-INSERT-POINT.
018750*
018800*    locate the first table slot whose account id already
018900*    exceeds REG-ACCOUNT-ID - new entry goes in ahead of it,
019000*    keeping WA-ACCOUNT-TABLE in ascending order for SEARCH ALL
019050*
019100     MOVE 1 TO WN-INSERT-IDX
019150     PERFORM 140-TEST-INSERT-SLOT THRU 140-TEST-INSERT-EXIT
019200         VARYING WN-INSERT-IDX FROM 1 BY 1
019300             UNTIL WN-INSERT-IDX > WA-ACCOUNT-COUNT
019400                OR WA-ENTRY-ACCT-ID (WN-INSERT-IDX)
019500                     > REG-ACCOUNT-ID
019800     .
019820******************************************************************
019840 140-TEST-INSERT-SLOT.
019850*
019860*    no work to do per slot - WN-INSERT-IDX is all the caller
019880*    needs; the PERFORM VARYING test clause does the looking.
019890*
019900     CONTINUE
019920     .
019940 140-TEST-INSERT-EXIT.
019960     EXIT
019980     .
020000******************************************************************
