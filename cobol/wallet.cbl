000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300**********************************************************
000400 PROGRAM-ID.    WALLET.
000500 AUTHOR.        R J PELLETIER.
000600 INSTALLATION.  MIDLAND TRUST CO - EDP DEPT.
000700 DATE-WRITTEN.  03/11/1984.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000*
001100*  P U R P O S E
001200*  -------------
001300*  Nightly wallet-account transaction posting run.  Loads the
001400*  account master into a working table, runs the account-
001500*  registration pass, runs the transaction-posting pass, then
001600*  prints CONTROL-REPORT and rewrites the account master in
001700*  full - this run never updates ACCOUNT-MASTER in place.  The
001800*  former teller-window operator menu this driver grew out of
001900*  is gone; a batch posting run has no terminal to prompt, so
002000*  the menu EVALUATE became a straight PERFORM sequence below.
002100*
002200*  C H A N G E   L O G
002300*  --------------------
002400*  03/11/84  RJP  0001  Initial version, off the old teller-
002500*                       window operator menu driver - menu
002600*                       EVALUATE replaced by a straight-line
002620*                       batch sequence.
002700*  09/02/85  RJP  0116  WA-ACCOUNT-TABLE now loaded here once
002800*                       and passed to both WALLETREG and
002900*                       WALLETPOST instead of each CALLing its
003000*                       own file I/O against ACCOUNT-MASTER.
003100*  06/19/87  DKF  0264  CONTROL-REPORT now opened/closed in
003200*                       this program only - WALLETPOST used to
003300*                       hold it open across the whole pass.
003400*  11/03/89  DKF  0352  ACCOUNT-MASTER-OUT write loop corrected
003500*                       to use WA-ACCOUNT-COUNT, not the table
003600*                       OCCURS maximum - was writing 50,000
003700*                       mostly-zero records every run.
003800*  04/08/91  TJH  0405  Edited report amounts widened to
003900*                       ZZZ,ZZZ,ZZ9.999999999 per auditor memo
004000*                       - 9 decimal places, not 2.
004100*  10/11/95  MWK  0512  Confirmed REQUESTS READ on
004200*                       CONTROL-REPORT counts only the
004300*                       transaction-posting pass, matching the
004400*                       count the old online posting service
004500*                       kept; account registrations get their
004600*                       own two lines below and are not folded
004650*                       in here.
004700*  12/02/98  MWK  0564  YEAR 2000 REVIEW: this program carries
004800*                       no date fields of its own; reviewed
004900*                       WALLETREG/WALLETPOST/WALLETLOG instead.
005000*  01/07/99  MWK  0565  Y2K sign-off - closes 0564.
005100*  05/30/02  PDV  0621  Reformatted banner to current EDP std.
005110*  08/14/06  PDV  0702  Added AMO-OUT-REDEF/ACCT-ID-EDIT-REDEF
005120*                       alphanumeric views per EDP data-standards
005130*                       audit - no logic change.
005140*  03/02/11  LKW  0758  Confirmed ACCOUNT-MASTER-OUT is written
005150*                       in full every run, not appended - matches
005160*                       0352's note on the OCCURS-maximum bug.
005170*
005180*  F I L E S   U S E D
005190*  -------------------
005200*  ACCTMSTI   - account master, input, one record per account.
005210*  ACCTMSTO   - account master, output, rewritten in full.
005220*  CTLRPT     - control-totals print file, nine lines, EOJ only.
005230*  WA-ACCOUNT-TABLE and WC-CONTROL-TOTALS are passed by reference
005240*  down to WALLETREG and WALLETPOST - neither opens ACCTMSTI or
005250*  ACCTMSTO itself; this program is the only one that touches
005260*  the account master files directly.
005270**********************************************************
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*---------------------------------------------------------
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006290*    account master, read once at the top of the run.
006300     SELECT  ACCOUNT-MASTER-IN
006400             ASSIGN TO ACCTMSTI
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS MSTIN-FS.
006625*
006650*    account master, rewritten in full at the bottom of the run -
006660*    never opened for I-O, never updated in place.
006700     SELECT  ACCOUNT-MASTER-OUT
006800             ASSIGN TO ACCTMSTO
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS MSTOUT-FS.
007025*
007050*    control-totals print file - no FILE STATUS clause; an OPEN
007060*    failure on a LINE SEQUENTIAL print file has never been
007070*    checked anywhere in this suite.
007100     SELECT  CONTROL-REPORT
007200             ASSIGN TO CTLRPT
007300             ORGANIZATION IS LINE SEQUENTIAL.
007400**********************************************************
007500 DATA DIVISION.
007600*---------------------------------------------------------
007700 FILE SECTION.
007720*    account master, input - see COPYLIB-ACCOUNT.CPY for the
007740*    full ACCOUNT-RECORD layout and its balance-precision note.
007800 FD  ACCOUNT-MASTER-IN.
007900     COPY COPYLIB-ACCOUNT.
007910*
007920*    account master, output - written once at end of run from
007940*    WA-ACCOUNT-TABLE; layout tracks ACCOUNT-RECORD field for
007960*    field, FILLER pad included, so a file-compare utility sees
007980*    the same shape on both sides of the run.
008000 FD  ACCOUNT-MASTER-OUT.
008100 01  ACCOUNT-MASTER-OUT-REC.
008200     03  AMO-ACCT-ID                PIC 9(9).
008300     03  AMO-ACCT-BALANCE           PIC S9(15)V9(9) COMP-3.
008400     03  FILLER                     PIC X(06).
008420*
008440*    AMO-OUT-REDEF - alphanumeric view of the written-back
008460*    master record, kept here the same way ACCT-ID-EDIT-REDEF is
008480*    kept on the inbound copybook, in case a future dump utility
008500*    needs to compare the two FDs byte for byte.
008520 01  AMO-OUT-REDEF REDEFINES ACCOUNT-MASTER-OUT-REC.
008540     03  AMO-OUT-RAW                PIC X(28).
008545*
008550*    132-byte print line for CONTROL-REPORT - LINE SEQUENTIAL so
008552*    no carriage-control byte is carried; the TOP-OF-FORM special
008554*    name above is a carryover habit, unused by this file today.
008556 FD  CONTROL-REPORT.
008580 01  CR-REPORT-LINE                PIC X(132).
008700**********************************************************
008800 WORKING-STORAGE SECTION.
008850*
008900*    switches - one flag per file, Y/N text rather than a bit,
008910*    per this shop's switch convention throughout the suite.
009000 01  MASTER-SWITCHES.
009100     05  END-OF-MASTER-SW           PIC X(1)    VALUE 'N'.
009200         88  END-OF-MASTER                          VALUE 'Y'.
009240*
009280*    file-status fields - checked after every OPEN; READ/WRITE
009282*    status is not checked here since AT END/NOT AT END on the
009284*    READ itself is this shop's habit for end-of-file detection.
009300 01  FILE-STATUS-FIELDS.
009400     05  MSTIN-FS                    PIC XX.
009500         88  MSTIN-SUCCESSFUL            VALUE '00'.
009600         88  MSTIN-EOF                    VALUE '10'.
009700     05  MSTOUT-FS                   PIC XX.
009800         88  MSTOUT-SUCCESSFUL           VALUE '00'.
009845*
009890*    subscript for the F0110 master-rewrite loop.
009900 01  WN-WRITE-IDX                   PIC S9(8) COMP VALUE ZERO.
009910*
009920*    standalone constants - carried as 77-levels per this shop's
009940*    habit for a figure that is never part of a larger group and
009960*    never subscripted.
009980 77  WK-REPORT-LINE-WIDTH           PIC S9(4) COMP VALUE +132.
009990 77  WK-ACCOUNT-TABLE-MAX           PIC S9(8) COMP VALUE +50000.
009995*
010000*    working storage for the in-memory account table and
010100*    this run's control totals - passed by reference to
010200*    WALLETREG and WALLETPOST below.
010300     COPY COPYLIB-ACCTTBL.
010400     COPY COPYLIB-CTLTOT.
010500**********************************************************
010600 PROCEDURE DIVISION.
010700 0000-MAIN.
010710*
010720*    straight-line batch sequence - no menu, no operator prompt.
010740*    order matters: the account master must be loaded before
010760*    either worker pass runs, and both passes must finish before
010780*    CONTROL-REPORT is printed or the master is rewritten.
010800     PERFORM A0100-INIT
010900     PERFORM B0100-LOAD-ACCOUNT-MASTER THRU B0100-LOAD-CLOSE
011000     PERFORM C0100-CALL-REGISTRATION
011100     PERFORM E0100-CALL-POSTING
011200     PERFORM D0100-PRINT-CONTROL-REPORT
011300     PERFORM F0100-SAVE-ACCOUNT-MASTER THRU F0110-WRITE-EXIT
011400     PERFORM Z0100-EXIT-APPLICATION
011450*
011500     GOBACK
011600     .
011700**********************************************************
011800 A0100-INIT.
011810*
011820*    zero the run control totals and the in-memory table count
011840*    before anything else runs - this is the only place in the
011860*    whole suite that clears WC-CONTROL-TOTALS, since WALLETREG
011880*    and WALLETPOST only ever add to it.
011900     MOVE ZERO TO WC-CONTROL-TOTALS
012000     MOVE ZERO TO WA-ACCOUNT-COUNT
012100     .
012200**********************************************************
012220*    load the on-disk account master into WA-ACCOUNT-TABLE in
012240*    file order, which this shop's ACCTMSTI has always carried
012260*    in ascending ACCT-ID order - SEARCH ALL below depends on it.
012300 B0100-LOAD-ACCOUNT-MASTER.
012350*
012400     MOVE 'N' TO END-OF-MASTER-SW
012500     OPEN INPUT ACCOUNT-MASTER-IN
012550*
012600     IF NOT MSTIN-SUCCESSFUL
012700         DISPLAY 'WALLET - ACCTMSTI OPEN ERROR, STATUS ' MSTIN-FS
012800         SET END-OF-MASTER TO TRUE
012850         GO TO B0100-LOAD-CLOSE
012900     END-IF
012910*
012920     PERFORM B0105-READ-MASTER-RECORD THRU B0105-READ-EXIT
012940         UNTIL END-OF-MASTER
012950*
012960 B0100-LOAD-CLOSE.
012980*    shared close point - reached on both the normal end-of-file
012985*    path out of B0105 and the OPEN-error GO TO above, so the
012990*    file is never left open on either path.
013000     CLOSE ACCOUNT-MASTER-IN
013020     .
013040**********************************************************
013050*    one account master record per call, driven out of line from
013055*    B0100 so the read loop is PERFORM ... THRU, never an inline
013058*    PERFORM ... END-PERFORM.
013060 B0105-READ-MASTER-RECORD.
013070*
013080     READ ACCOUNT-MASTER-IN
013100         AT END
013120             SET END-OF-MASTER TO TRUE
013140         NOT AT END
013160             ADD 1 TO WA-ACCOUNT-COUNT
013180             MOVE ACCT-ID
013200                 TO WA-ENTRY-ACCT-ID (WA-ACCOUNT-COUNT)
013220             MOVE ACCT-BALANCE
013240                 TO WA-ENTRY-BALANCE (WA-ACCOUNT-COUNT)
013260     END-READ
013280     .
013300 B0105-READ-EXIT.
013320     EXIT
013340     .
013360**********************************************************
013362*    registration pass runs before posting - a request that both
013364*    opens and transacts against the same account id in one run
013366*    must see the new account before WALLETPOST is CALLed.
013380 C0100-CALL-REGISTRATION.
013990*
014600     CALL 'WALLETREG' USING WA-ACCOUNT-TABLE WC-CONTROL-TOTALS
014700     .
014800**********************************************************
014820*    transaction-posting pass - by far the bulk of the run's
014840*    volume; see WALLETPOST's own banner for the posting rules.
014900 E0100-CALL-POSTING.
014950*
015000     CALL 'WALLETPOST' USING WA-ACCOUNT-TABLE WC-CONTROL-TOTALS
015100     .
015200**********************************************************
015220*    rewrite ACCTMSTO from WA-ACCOUNT-TABLE - balances in the
015240*    table reflect every posting made above; a failed OPEN here
015260*    is logged but does not abend the run (see 0352's history).
015300 F0100-SAVE-ACCOUNT-MASTER.
015350*
015400     OPEN OUTPUT ACCOUNT-MASTER-OUT
015450*
015500     IF MSTOUT-SUCCESSFUL
015600         PERFORM F0110-WRITE-MASTER-RECORD THRU F0110-WRITE-EXIT
015650             VARYING WN-WRITE-IDX FROM 1 BY 1
015700                 UNTIL WN-WRITE-IDX > WA-ACCOUNT-COUNT
016400     ELSE
016500         DISPLAY 'WALLET - ACCTMSTO OPEN ERROR, STATUS ' MSTOUT-FS
016600     END-IF
016650*
016700     CLOSE ACCOUNT-MASTER-OUT
016800     .
016820**********************************************************
016822*    one table row per call, driven out of line from F0100 so
016824*    the write loop is PERFORM ... THRU, never an inline
016826*    PERFORM ... END-PERFORM.
016840 F0110-WRITE-MASTER-RECORD.
016850*
016860     MOVE WA-ENTRY-ACCT-ID (WN-WRITE-IDX)
016880         TO AMO-ACCT-ID
016900     MOVE WA-ENTRY-BALANCE (WN-WRITE-IDX)
016920         TO AMO-ACCT-BALANCE
016940     WRITE ACCOUNT-MASTER-OUT-REC
016960     .
016980 F0110-WRITE-EXIT.
017000     EXIT
017020     .
017040**********************************************************
017042*    end-of-job control report - nine detail lines, no column
017044*    headings beyond the title, one WRITE per line, no control
017046*    breaks (see COPYLIB-CTLTOT.CPY banner on why).
017060 D0100-PRINT-CONTROL-REPORT.
017080*
017100     OPEN OUTPUT CONTROL-REPORT
017150*
017200     MOVE SPACE TO CR-REPORT-LINE
017300     MOVE 'WALLET TRANSACTION POSTING RUN - CONTROL TOTALS'
017400         TO CR-REPORT-LINE
017500     WRITE CR-REPORT-LINE
017550*
017600     PERFORM D110-PRINT-REQUESTS-READ
017700     PERFORM D120-PRINT-CREDIT-LINE
017800     PERFORM D130-PRINT-DEBIT-LINE
017900     PERFORM D140-PRINT-ZERONEG-LINE
018000     PERFORM D150-PRINT-NOBALANCE-LINE
018100     PERFORM D160-PRINT-UNKACCT-LINE
018200     PERFORM D170-PRINT-UNKTYPE-LINE
018300     PERFORM D180-PRINT-REG-ACCEPTED-LINE
018400     PERFORM D190-PRINT-REG-REJECTED-LINE
018450*
018500     CLOSE CONTROL-REPORT
018600     .
018700**********************************************************
018720*    line 1 - total transaction requests WALLETPOST read, valid
018740*    and rejected both; account registrations are not counted
018760*    here (see change-log entry 0512 above).
018800 D110-PRINT-REQUESTS-READ.
018850*
018900     MOVE SPACE TO CR-REPORT-LINE
019000     MOVE WC-REQUESTS-READ TO WE-EDIT-COUNT
019100     STRING '  REQUESTS READ . . . . . . . . . . . . '
019200            WE-EDIT-COUNT
019300         INTO CR-REPORT-LINE
019400     END-STRING
019500     WRITE CR-REPORT-LINE
019600     .
019700**********************************************************
019720*    line 2 - credits posted and their total amount, widened to
019740*    nine decimal places per the 0405 auditor memo above.
019800 D120-PRINT-CREDIT-LINE.
019850*
019900     MOVE SPACE TO CR-REPORT-LINE
020000     MOVE WC-POSTED-CREDIT-CNT TO WE-EDIT-COUNT
020100     MOVE WC-TOTAL-CREDITED TO WE-EDIT-AMOUNT                     CR-0405 
020200     STRING '  TRANSACTIONS POSTED - CREDIT . . . .  '
020300            WE-EDIT-COUNT
020400            '   TOTAL CREDITED   '
020500            WE-EDIT-AMOUNT
020600         INTO CR-REPORT-LINE
020700     END-STRING
020800     WRITE CR-REPORT-LINE
020900     .
021000**********************************************************
021020*    line 3 - debits posted and their total amount.
021100 D130-PRINT-DEBIT-LINE.
021150*
021200     MOVE SPACE TO CR-REPORT-LINE
021300     MOVE WC-POSTED-DEBIT-CNT TO WE-EDIT-COUNT
021400     MOVE WC-TOTAL-DEBITED TO WE-EDIT-AMOUNT                      CR-0405 
021500     STRING '  TRANSACTIONS POSTED - DEBIT  . . . .  '
021600            WE-EDIT-COUNT
021700            '   TOTAL DEBITED    '
021800            WE-EDIT-AMOUNT
021900         INTO CR-REPORT-LINE
022000     END-STRING
022100     WRITE CR-REPORT-LINE
022200     .
022300**********************************************************
022320*    line 4 - requests rejected for a zero or negative funds
022340*    amount, credit or debit alike.
022400 D140-PRINT-ZERONEG-LINE.
022450*
022500     MOVE SPACE TO CR-REPORT-LINE
022600     MOVE WC-REJ-ZERONEG-CNT TO WE-EDIT-COUNT
022700     STRING '  REJECTED - ZERO/NEGATIVE FUNDS . . .  '
022800            WE-EDIT-COUNT
022900         INTO CR-REPORT-LINE
023000     END-STRING
023100     WRITE CR-REPORT-LINE
023200     .
023300**********************************************************
023320*    line 5 - debits rejected for insufficient balance; the
023340*    candidate balance never overwrote the live balance
023360*    (see change-log entry 0263 in WALLETPOST).
023400 D150-PRINT-NOBALANCE-LINE.
023450*
023500     MOVE SPACE TO CR-REPORT-LINE
023600     MOVE WC-REJ-NOBALANCE-CNT TO WE-EDIT-COUNT
023700     STRING '  REJECTED - INSUFFICIENT BALANCE  . .  '
023800            WE-EDIT-COUNT
023900         INTO CR-REPORT-LINE
024000     END-STRING
024100     WRITE CR-REPORT-LINE
024200     .
024300**********************************************************
024320*    line 6 - requests against an account id not on file; these
024340*    never reach the CREDIT/DEBIT dispatch at all.
024400 D160-PRINT-UNKACCT-LINE.
024450*
024500     MOVE SPACE TO CR-REPORT-LINE
024600     MOVE WC-REJ-UNKACCT-CNT TO WE-EDIT-COUNT
024700     STRING '  REJECTED - UNKNOWN ACCOUNT  . . . . .  '
024800            WE-EDIT-COUNT
024900         INTO CR-REPORT-LINE
025000     END-STRING
025100     WRITE CR-REPORT-LINE
025200     .
025300**********************************************************
025320*    line 7 - requests whose transaction type, upper-cased, is
025340*    neither CREDIT nor DEBIT (see change-log entry 0351 in
025360*    WALLETPOST).
025400 D170-PRINT-UNKTYPE-LINE.
025450*
025500     MOVE SPACE TO CR-REPORT-LINE
025600     MOVE WC-REJ-UNKTYPE-CNT TO WE-EDIT-COUNT
025700     STRING '  REJECTED - UNKNOWN TXN TYPE . . . . .  '
025800            WE-EDIT-COUNT
025900         INTO CR-REPORT-LINE
026000     END-STRING
026100     WRITE CR-REPORT-LINE
026200     .
026300**********************************************************
026320*    line 8 - accounts successfully opened by WALLETREG this run.
026400 D180-PRINT-REG-ACCEPTED-LINE.
026450*
026500     MOVE SPACE TO CR-REPORT-LINE
026600     MOVE WC-REG-ACCEPTED-CNT TO WE-EDIT-COUNT
026700     STRING '  ACCOUNTS REGISTERED THIS RUN  . . . .  '
026800            WE-EDIT-COUNT
026900         INTO CR-REPORT-LINE
027000     END-STRING
027100     WRITE CR-REPORT-LINE
027200     .
027300**********************************************************
027320*    line 9 - registration requests rejected, duplicate or
027340*    invalid alike; see WALLETREG's 110-/120-/130- paragraphs
027360*    for the individual edits.
027400 D190-PRINT-REG-REJECTED-LINE.
027450*
027500     MOVE SPACE TO CR-REPORT-LINE
027600     MOVE WC-REG-REJECTED-CNT TO WE-EDIT-COUNT
027700     STRING '  ACCOUNTS REJECTED (DUPLICATE/INVALID)  '
027800            WE-EDIT-COUNT
027900         INTO CR-REPORT-LINE
028000     END-STRING
028100     WRITE CR-REPORT-LINE
028200     .
028300**********************************************************
028320*    placeholder landing spot for any future end-of-run cleanup -
028340*    carried over from the old teller-window menu driver's own
028360*    exit point, which used to release a scratch print file here.
028400 Z0100-EXIT-APPLICATION.
028450*
028500*    other terminating actions - none today; CONTINUE is a no-op
028520*    kept so the PERFORM in 0000-MAIN has somewhere to land.
028600     CONTINUE
028700     .
028800**********************************************************
