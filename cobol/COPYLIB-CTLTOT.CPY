000100*
000200*    COPYLIB-CTLTOT.CPY
000300*    Run control totals (accumulated across the whole run - no
000400*    control breaks, since transactions are processed and
000500*    reported one at a time, not grouped by account) and the
000600*    CONTROL-REPORT print-line layout used to lay them out at
000650*    end of run.
000700*
000800 01  WC-CONTROL-TOTALS.
000900     03 WC-REQUESTS-READ                PIC S9(8) COMP
001000                                             VALUE ZERO.
001100     03 WC-POSTED-CREDIT-CNT            PIC S9(8) COMP
001200                                             VALUE ZERO.
001300     03 WC-POSTED-DEBIT-CNT             PIC S9(8) COMP
001400                                             VALUE ZERO.
001500     03 WC-REJ-ZERONEG-CNT              PIC S9(8) COMP
001600                                             VALUE ZERO.
001700     03 WC-REJ-NOBALANCE-CNT            PIC S9(8) COMP
001800                                             VALUE ZERO.
001900     03 WC-REJ-UNKACCT-CNT              PIC S9(8) COMP
002000                                             VALUE ZERO.
002100     03 WC-REJ-UNKTYPE-CNT              PIC S9(8) COMP
002200                                             VALUE ZERO.
002300     03 WC-REG-ACCEPTED-CNT             PIC S9(8) COMP
002400                                             VALUE ZERO.
002500     03 WC-REG-REJECTED-CNT             PIC S9(8) COMP
002600                                             VALUE ZERO.
002700     03 WC-TOTAL-CREDITED               PIC S9(15)V9(9)
002800                                             COMP-3 VALUE ZERO.
002900     03 WC-TOTAL-DEBITED                PIC S9(15)V9(9)
003000                                             COMP-3 VALUE ZERO.
003100     03 FILLER                          PIC X(04).
003150*
003200*    CONTROL-REPORT print file record - 132 byte print line.
003300 01  CR-PRINT-LINE.
003400     03 CR-LINE-TEXT                    PIC X(132).
003410*
003420*    CR-COLUMN-REDEF - the same 132 bytes split at the column
003440*    where every D1xx paragraph in WALLET breaks its STRING'd
003460*    label from the edited count/amount, so a dump of this area
003480*    lines up under the report's own column headings.
003500 01  CR-COLUMN-REDEF REDEFINES CR-PRINT-LINE.
003520     03  CR-COL-LABEL                   PIC X(40).
003540     03  CR-COL-VALUE                   PIC X(92).
003550*
003560*    Edited work fields used to move COMP-3 totals onto
003600*    CR-LINE-TEXT with the REPORTS section's ZZZ,ZZZ,ZZ9.999999999
003700*    picture.
003800 01  WE-EDIT-FIELDS.
003900     03 WE-EDIT-COUNT                   PIC ZZZZ9.
004000     03 WE-EDIT-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.999999999.
