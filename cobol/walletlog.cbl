000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.    WALLETLOG.
000500 AUTHOR.        R J PELLETIER.
000600 INSTALLATION.  MIDLAND TRUST CO - EDP DEPT.
000700 DATE-WRITTEN.  03/14/1984.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000*
001100*  P U R P O S E
001200*  -------------
001300*  Common reject/exception log writer.  CALLed by WALLETREG
001400*  and WALLETPOST once per rejected registration or posting
001500*  request so that every reject has a permanent detail line
001600*  to go with the summary counts on CONTROL-REPORT.  One line
001700*  appended per call - the caller never has to open, position,
001800*  or close WALLETLOGFILE itself.
001900*
002000*  C H A N G E   L O G
002100*  --------------------
002200*  03/14/84  RJP  0000  Initial version, split off the old
002300*                       sqllog SQLCODE-error writer.
002400*  09/02/85  RJP  0114  Added WR-MSG-KEY-TEXT so the offending
002500*                       account/txn id travels with the reason.
002600*  06/19/87  DKF  0261  Correct OPEN EXTEND to create the log
002700*                       on a cold start when the file is absent.
002800*  11/03/89  DKF  0349  Widen WR-MSG-REASON to 40 so the longer
002900*                       "INSUFFICIENT BALANCE" text is not cut.
003000*  04/08/91  TJH  0402  Y/M/D separators made literal dashes per
003100*                       audit request - was running together.
003200*  02/21/93  TJH  0455  No functional change - comment cleanup.
003300*  10/11/95  MWK  0509  Add SRCFILE tag to every log line so a
003400*                       mixed WALLETREG/WALLETPOST log can be
003500*                       split back out by grep if ever needed.
003600*  12/02/98  MWK  0560  YEAR 2000 REVIEW: WN-YEAR already holds
003700*                       a 4-digit century from FUNCTION
003800*                       CURRENT-DATE - no century window logic
003900*                       exists in this program.  No change.
004000*  01/07/99  MWK  0561  Y2K sign-off - log date format confirmed
004100*                       CCYY-MM-DD throughout, nothing assumes
004200*                       a 2-digit year.  Closes 0560.
004300*  05/30/02  PDV  0618  Reformatted banner to current EDP std.
004400*  05/30/02  PDV  0619  Log timestamp now built from ACCEPT
004500*                       FROM DATE/TIME with a century window,
004600*                       not a library date call - matches the
004700*                       rest of the nightly wallet run.
004710*  08/14/06  PDV  0705  WR-MSG-REDEF added to the shared work
004720*                       storage copybook so WALLETLOG can MOVE
004730*                       the whole built reject line onto the
004740*                       print record in one shot.
004750*  03/02/11  LKW  0761  Reviewed FC-LOG-TEXT width against
004760*                       WR-REJECT-MESSAGE's 74 bytes - still
004770*                       fits the 80-byte field with room to
004780*                       spare.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000******************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*---------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005820*    OPTIONAL per CR-0261 - a cold-started environment has no
005840*    log file yet, and OPEN EXTEND below must not blow up on it.
005900     SELECT OPTIONAL WALLETLOGFILE
006000            ASSIGN TO WALLETLOG
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200******************************************************************
006300 DATA DIVISION.
006400******************************************************************
006500 FILE SECTION.
006520*    one fixed-width line per reject, fields separated with
006540*    literal dashes and colons per CR-0402 - never a COBOL
006560*    date/time edited picture, built field by field below.
006600 FD  WALLETLOGFILE.
006700 01  FD-WALLETLOG-POST.
006800     03  FC-YYYY                    PIC X(04).
006900     03  FC-SEP-1                   PIC X(01).
007000     03  FC-MON                       PIC X(02).
007100     03  FC-SEP-2                   PIC X(01).
007200     03  FC-DD                      PIC X(02).
007300     03  FC-SEP-3                   PIC X(01).
007400     03  FC-HH                      PIC X(02).
007500     03  FC-SEP-4                   PIC X(01).
007600     03  FC-MM                      PIC X(02).
007700     03  FC-SEP-5                   PIC X(01).
007800     03  FC-SS                      PIC X(02).
007900     03  FC-SEP-6                   PIC X(01).
008000     03  FC-LOG-TEXT                PIC X(80).
008100     03  FC-SEP-7                   PIC X(01).
008200     03  FILLER                     PIC X(04).
008300******************************************************************
008400 WORKING-STORAGE SECTION.
008500*    working storage data for the common reject/exception log
008600     COPY Z0900-log-wkstg.
008650*
008700 01  WS-SYSTEM-DATE.
008800     03  WS-DATE-YY      PIC 9(2) VALUE ZERO.
008900     03  WS-DATE-MM      PIC 9(2) VALUE ZERO.
009000     03  WS-DATE-DD      PIC 9(2) VALUE ZERO.
009100 01  WS-SYSTEM-TIME.
009200     03  WS-TIME-HH      PIC 9(2) VALUE ZERO.
009300     03  WS-TIME-MM      PIC 9(2) VALUE ZERO.
009400     03  WS-TIME-SS      PIC 9(2) VALUE ZERO.
009450     03  FILLER          PIC 9(2) VALUE ZERO.
009455*
009460*    WS-TIME-REDEF - packed HHMMSS view, not used by this
009470*    program's own logic but kept for the debug DISPLAY a prior
009480*    maintainer wired in and later pulled; harmless to leave.
009500 01  WS-TIME-REDEF REDEFINES WS-SYSTEM-TIME.
009520     03  WS-TIME-PACKED  PIC 9(8).
009600 01  WN-CENTURY          PIC 9(2) VALUE ZERO.
009610*
009620*    standalone constants - not part of any group, never
009640*    subscripted, carried as 77-levels per the rest of the WALLET
009660*    suite's habit.
009680 77  WK-CENTURY-WINDOW-YY PIC 9(2)      VALUE 50.
009710 77  WK-FIELD-SEPARATOR   PIC X(01)     VALUE '|'.
009715*
009720*    year-2000 century window - dates stored on the log before
009800*    this review carried only a 2-digit year; WN-CENTURY is
009900*    derived here rather than assumed fixed at 19.
010000 01  WR-LOG-DATE-TIME.
010100     03  WR-YYYYMMDD.
010200         05 WN-YEAR      PIC 9(4) VALUE ZERO.
010300         05 WN-MONTH     PIC 9(2) VALUE ZERO.
010400         05 WN-DAY       PIC 9(2) VALUE ZERO.
010500     03  WR-HHMMSS.
010600         05 WN-HOUR      PIC 9(2) VALUE ZERO.
010700         05 WN-MINUTE    PIC 9(2) VALUE ZERO.
010800         05 WN-SECOND    PIC 9(2) VALUE ZERO.
010900         05 WN-HUNDRED   PIC 9(2) VALUE ZERO.
011000 01  WR-DATE-REDEF REDEFINES WR-LOG-DATE-TIME.
011100     03  FILLER          PIC X(08).
011200     03  WR-TIME-ONLY    PIC X(08).
011210*
011220*    three fields passed down from whichever caller rejected a
011240*    request - this program never reads or writes any file of
011260*    its own data, only the three fields below.
011300 LINKAGE SECTION.
011400*---------------------------------------------------------------*
011500 01  LC-REJECT-KEY-TEXT            PIC X(20).
011600 01  LC-REJECT-REASON              PIC X(40).
011700 01  LC-REJECT-SRCFILE             PIC X(12).
011800******************************************************************
011900 PROCEDURE DIVISION USING LC-REJECT-KEY-TEXT
012000                          LC-REJECT-REASON
012100                          LC-REJECT-SRCFILE.
012120*    single-purpose CALLed subprogram - one append, then straight
012140*    back out, no loop, no file left open across calls.
012200 000-WALLETLOG.
012250*
012300     PERFORM A0100-APPEND-REJECT-TO-LOG
012350*
012400     EXIT PROGRAM
012500     .
012600******************************************************************
012620*    date/time build, OPEN EXTEND, MOVE the three LINKAGE fields
012640*    onto the shared reject-message layout, WRITE, CLOSE - one
012660*    pass, nothing carried from call to call.
012700 A0100-APPEND-REJECT-TO-LOG.
012750*
012800     ACCEPT WS-SYSTEM-DATE FROM DATE
012900     ACCEPT WS-SYSTEM-TIME FROM TIME
012950*
013000     IF WS-DATE-YY < 50
013100         MOVE 20 TO WN-CENTURY
013200     ELSE
013300         MOVE 19 TO WN-CENTURY
013400     END-IF
013500     COMPUTE WN-YEAR = WN-CENTURY * 100 + WS-DATE-YY
013600     MOVE WS-DATE-MM TO WN-MONTH
013700     MOVE WS-DATE-DD TO WN-DAY
013800     MOVE WS-TIME-HH TO WN-HOUR
013900     MOVE WS-TIME-MM TO WN-MINUTE
014000     MOVE WS-TIME-SS TO WN-SECOND
014050*
014100*    append data - never overwrite a prior run's rejects
014200     OPEN EXTEND WALLETLOGFILE
014250*
014300     MOVE WN-YEAR          TO FC-YYYY
014400     MOVE '-'              TO FC-SEP-1
014500     MOVE WN-MONTH         TO FC-MON
014600     MOVE '-'              TO FC-SEP-2
014700     MOVE WN-DAY           TO FC-DD
014800     MOVE ' '              TO FC-SEP-3
014900     MOVE WN-HOUR          TO FC-HH
015000     MOVE ':'              TO FC-SEP-4
015100     MOVE WN-MINUTE        TO FC-MM
015200     MOVE ':'              TO FC-SEP-5
015300     MOVE WN-SECOND        TO FC-SS
015400     MOVE ' '              TO FC-SEP-6
015450*
015500     MOVE LC-REJECT-KEY-TEXT TO WR-MSG-KEY-TEXT
015600     MOVE LC-REJECT-REASON   TO WR-MSG-REASON
015700     MOVE LC-REJECT-SRCFILE  TO WR-MSG-SRCFILE                    CR-0509 
015800     MOVE WR-REJECT-MESSAGE  TO FC-LOG-TEXT
015900     MOVE '|'                TO FC-SEP-7
015950*
016000     WRITE FD-WALLETLOG-POST
016050*
016100     CLOSE WALLETLOGFILE
016200     .
016300******************************************************************
