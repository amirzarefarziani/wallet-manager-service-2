000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.    WALLETPOST.
000500 AUTHOR.        D K FENWICK.
000600 INSTALLATION.  MIDLAND TRUST CO - EDP DEPT.
000700 DATE-WRITTEN.  03/29/1984.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000*
001100*  P U R P O S E
001200*  -------------
001300*  Transaction-posting pass of the wallet posting run - the
001400*  main batch flow.  Reads TRANSACTION-REQUESTS in arrival
001500*  order (no sort - order-preserving), looks each one up in
001600*  the account table WALLET loaded for us, dispatches CREDIT
001700*  or DEBIT, posts the account balance, and for every accepted
001800*  posting writes one entry to TRANSACTION-LEDGER carrying a
001900*  newly generated TXN-ID.  Every request updates the run
002000*  control totals that WALLET prints on CONTROL-REPORT at
002100*  end of run.  Rejects never touch the balance and never
002200*  consume a ledger line or a sequence number.
002300*
002400*  B0250-GET-BALANCE runs once per request, after the posting/
002500*  rejection logic above has settled - the same balance-inquiry
002600*  lookup the teller-window inquiry screens used to call against
002700*  the old online posting service, kept as its own paragraph
002800*  here and exercised on every request rather than inlined into
002810*  the posting dispatch, so a confirmed balance (or "account
002815*  does not exist") is reported to SYSOUT for every request this
002816*  run processes, not only the ones that posted.
002820*
002860*  C H A N G E   L O G
002900*  --------------------
003000*  03/29/84  DKF  0003  Initial version, off the old nightly
003100*                       teller-settlement print-run skeleton.
003200*  09/02/85  RJP  0115  Sequence counter moved out to a 01-level
003300*                       item so it survives across calls within
003400*                       one run (was local to B0400, reset each
003500*                       time - bug, caught in parallel test).
003600*  06/19/87  DKF  0263  Debit candidate balance now computed
003700*                       into a work field before the >= 0 test
003800*                       - COMPUTE ROUNDED was clobbering the
003900*                       live balance on a rejected debit.
004000*  11/03/89  DKF  0351  REQ-TRANSACTION-TYPE upper-cased via
004100*                       INSPECT CONVERTING before the dispatch
004200*                       EVALUATE - caller was sending "credit"
004300*                       lower case and it fell through to
004400*                       WHEN OTHER every time.
004500*  04/08/91  TJH  0404  TOTAL CREDITED/DEBITED control amounts
004600*                       added per auditor request.
004700*  02/21/93  TJH  0456  COMPUTE ... ROUNDED added on both the
004800*                       credit add and the debit subtract so a
004900*                       16th fractional digit, if one ever
005000*                       shows up on REQ-FUNDS, is absorbed
005100*                       instead of silently truncated.
005200*  10/11/95  MWK  0511  TXN-DATE now set from ACCEPT FROM DATE
005300*                       with a century window, not left zero.
005400*  12/02/98  MWK  0562  YEAR 2000 REVIEW: century window added
005500*                       in 0511 already covers this program;
005600*                       confirmed WN-CENTURY logic matches
005700*                       WALLETLOG's.  No further change.
005800*  01/07/99  MWK  0563  Y2K sign-off - closes 0562.
005900*  05/30/02  PDV  0620  Reformatted banner to current EDP std.
005920*  08/14/06  PDV  0704  B0100/B0200 were one paragraph with a
005940*                       GO TO back to itself for the next READ -
005960*                       split out so the read-and-dispatch loop
005980*                       reads like WALLET's own out-of-line
006000*                       PERFORM style, not a hand-rolled GO TO.
006010*  03/02/11  LKW  0760  Reviewed WN-MAX-TXN-SEQUENCE against the
006020*                       S9(9) COMP sequence counter below -
006030*                       still plenty of headroom, no change.
006031*  02/08/26  PDV  0781  B0250-GET-BALANCE was coded but never
006032*                       called from anywhere in this program -
006033*                       wired into B0100 so every request gets a
006034*                       confirmed-balance or does-not-exist line
006035*                       on SYSOUT, per the auditors' standing
006036*                       request for a balance trail independent
006037*                       of the posting result.
006040******************************************************************
006100 ENVIRONMENT DIVISION.
006200******************************************************************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-370.
006500 OBJECT-COMPUTER. IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*---------------------------------------------------------------*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007020*    one posting request per line, arrival order preserved - this
007040*    program never sorts its input.
007100     SELECT  TRANSACTION-REQUESTS
007200             ASSIGN TO TXNREQIN
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS TXNIN-FS.
007410*
007420*    every accepted posting gets one ledger line here; rejects
007440*    never reach this file.
007500     SELECT  TRANSACTION-LEDGER
007600             ASSIGN TO TXNLEDGR
007700             ORGANIZATION IS SEQUENTIAL
007800             FILE STATUS IS LEDGER-FS.
007900******************************************************************
008000 DATA DIVISION.
008100******************************************************************
008200 FILE SECTION.
008220*    request record layout shared with WALLETREG's own request
008240*    side - same copybook family, different record.
008300 FD  TRANSACTION-REQUESTS.
008400     COPY COPYLIB-TXNREQ.
008410*
008420*    TXN-DATE-REDEF in this copybook is WALLET's, not ours - we
008440*    only write the record, never read the redefinition back.
008500 FD  TRANSACTION-LEDGER.
008600     COPY COPYLIB-TXNREC.
008700*---------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008810*
008820*    run switches - EOF drives the 0000-MAIN loop, ACCOUNT-FOUND-SW
008840*    is set fresh by B0200 on every request.
008900 01  SWITCHES.
009000     05  END-OF-FILE-SW          PIC X VALUE 'N'.
009100         88  EOF                     VALUE 'Y'.
009200     05  ACCOUNT-FOUND-SW        PIC X VALUE 'N'.
009300         88  ACCOUNT-FOUND           VALUE 'Y'.
009310*
009320*    FILE STATUS return codes, checked once each at OPEN time -
009340*    neither file is read/written again after a non-zero status.
009400 01  FILE-STATUS-FIELDS.
009500     05 TXNIN-FS                 PIC XX.
009600         88  TXNIN-SUCCESSFUL        VALUE '00'.
009700     05 LEDGER-FS                PIC XX.
009800         88  LEDGER-SUCCESSFUL       VALUE '00'.
009850*
009900*    posting status - mirrors the return codes the old online
010000*    posting service used: 0 success, -1 zero/negative funds,
010050*    -2 insufficient balance
010100 01  WN-POST-STATUS               PIC S9(4) COMP VALUE ZERO.
010200     88  POST-SUCCESS                       VALUE 0.
010300     88  POST-BAD-FUNDS                      VALUE -1.
010400     88  POST-NO-BALANCE                     VALUE -2.
010450*
010500 01  WN-FOUND-IDX                 PIC S9(8) COMP VALUE ZERO.
010600 01  WN-TXN-SEQUENCE-NBR          PIC S9(9) COMP VALUE ZERO.
010700 01  WN-CANDIDATE-BALANCE         PIC S9(15)V9(9) COMP-3
010800                                      VALUE ZERO.
010805 01  WN-INQUIRY-BALANCE           PIC S9(15)V9(9) COMP-3
010810                                      VALUE ZERO.
010815*
010820*    standalone constants - not part of any group, never
010840*    subscripted, carried as 77-levels per the rest of the WALLET
010860*    suite's habit.
010880 77  WK-TXN-ID-SEPARATOR          PIC X(01)     VALUE '-'.
010900 77  WK-MAX-TXN-SEQUENCE          PIC S9(9) COMP VALUE +999999999.
010902*
010905*    holds REQ-TRANSACTION-TYPE upper-cased per CR-0351 - the
010910*    EVALUATE in B0300 is driven off this, never off the raw
010915*    request field.
010920 01  WN-TYPE-UPPER                PIC X(06) VALUE SPACE.
010930*
010940*    WE-SEQUENCE-EDIT turns the COMP sequence number into display
010950*    digits so WE-SEQUENCE-TEXT can be STRING'd into TXN-ID below.
011000 01  WE-SEQUENCE-EDIT             PIC 9(09) VALUE ZERO.
011100 01  WE-SEQUENCE-EDIT-REDEF REDEFINES WE-SEQUENCE-EDIT.
011200     03  FILLER                  PIC X(04).
011300     03  WE-SEQUENCE-TEXT         PIC X(05).
011340*
011380*    today's date, century-windowed the same way WALLET and
011390*    WALLETLOG both do it - not a library date call.
011400 01  WS-SYSTEM-DATE.
011500     03  WS-DATE-YY               PIC 9(2) VALUE ZERO.
011600     03  WS-DATE-MM               PIC 9(2) VALUE ZERO.
011700     03  WS-DATE-DD               PIC 9(2) VALUE ZERO.
011800 01  WN-CENTURY                   PIC 9(2) VALUE ZERO.
011900 01  WN-TODAY                     PIC 9(8) VALUE ZERO.
012000 01  WN-TODAY-REDEF REDEFINES WN-TODAY.
012100     03  WN-TODAY-CCYY            PIC 9(4).
012200     03  WN-TODAY-MM              PIC 9(2).
012300     03  WN-TODAY-DD              PIC 9(2).
012340*
012380*    built once per reject and passed down to WALLETLOG - the
012390*    CALL below never touches WALLETLOGFILE itself.
012400 01  WR-LOG-KEY-TEXT               PIC X(20) VALUE SPACE.
012500 01  WR-LOG-REASON                 PIC X(40) VALUE SPACE.
012600 01  WR-LOG-SRCFILE                PIC X(12) VALUE 'WALLETPOST'.
012625*
012650*    the account table and run totals WALLET owns - this program
012660*    never declares storage of its own for either.
012700 LINKAGE SECTION.
012800*---------------------------------------------------------------*
012900     COPY COPYLIB-ACCTTBL.
013000     COPY COPYLIB-CTLTOT.
013100******************************************************************
013110*    WA-ACCOUNT-TABLE and WC-CONTROL-TOTALS come in from WALLET's
013120*    working storage by reference - anything this program does to
013130*    an account balance or a counter is visible back in WALLET
013140*    the moment control returns, with no COPY of its own data
013150*    needed here beyond the two table/totals copybooks.
013200 PROCEDURE DIVISION USING WA-ACCOUNT-TABLE
013300                           WC-CONTROL-TOTALS.
013400 0000-MAIN.
013410*
013420*    straight-line driver - read/dispatch/write is all inside
013440*    B0100, looped here until EOF.
013500     PERFORM A0100-INIT THRU A0100-INIT-EXIT
013600     PERFORM B0100-SUBMIT-TRANSACTIONS UNTIL EOF
013700     PERFORM Z0100-EXIT-APPLICATION
013750*
013800     EXIT PROGRAM
013900     .
014000******************************************************************
014020*    century-window date build plus the two file OPENs - on a
014040*    TXNREQIN open error GO TO A0100-INIT-EXIT skips straight past
014060*    the first READ, which would have nothing to read anyway.
014100 A0100-INIT.
014150*
014200     MOVE 'N' TO END-OF-FILE-SW
014250*
014300     ACCEPT WS-SYSTEM-DATE FROM DATE
014400     IF WS-DATE-YY < 50
014500         MOVE 20 TO WN-CENTURY
014600     ELSE
014700         MOVE 19 TO WN-CENTURY
014800     END-IF
014900     COMPUTE WN-TODAY-CCYY = WN-CENTURY * 100 + WS-DATE-YY
015000     MOVE WS-DATE-MM TO WN-TODAY-MM
015100     MOVE WS-DATE-DD TO WN-TODAY-DD
015150*
015200     OPEN INPUT  TRANSACTION-REQUESTS
015300          OUTPUT TRANSACTION-LEDGER
015325*
015350     IF NOT TXNIN-SUCCESSFUL
015900         DISPLAY 'WALLETPOST - TXNREQIN OPEN ERROR, STATUS '
016000                 TXNIN-FS
016100         SET EOF TO TRUE
016150         GO TO A0100-INIT-EXIT
016200     END-IF
016210*
016220     READ TRANSACTION-REQUESTS
016240         AT END SET EOF TO TRUE
016260     END-READ
016280     .
016300 A0100-INIT-EXIT.
016320     EXIT
016340     .
016400******************************************************************
016420*    both files are always open by the time we reach here, even
016440*    on the TXNREQIN-open-error path - TRANSACTION-LEDGER still
016460*    opened fine, so both get closed, never just one.
016500 Z0100-EXIT-APPLICATION.
016550*
016600     CLOSE TRANSACTION-REQUESTS TRANSACTION-LEDGER
016700     .
016800******************************************************************
016820*    one pass of the request loop - lookup, dispatch, log the
016840*    result one way or another, read the next one.  Every branch
016860*    falls through to the READ at the bottom; none of them skip it.
016900 B0100-SUBMIT-TRANSACTIONS.
016950*
017000     ADD 1 TO WC-REQUESTS-READ
017100     MOVE ZERO TO WN-POST-STATUS
017150*
017200     MOVE REQ-TRANSACTION-TYPE TO WN-TYPE-UPPER
017300     INSPECT WN-TYPE-UPPER CONVERTING
017400         'abcdefghijklmnopqrstuvwxyz'
017500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017550*
017600     PERFORM B0200-LOOKUP-ACCOUNT
017650*
017700     IF ACCOUNT-FOUND
017800         PERFORM B0300-DISPATCH-TRANSACTION
017900     END-IF
017950*
018000     IF ACCOUNT-FOUND AND POST-SUCCESS
018100         PERFORM B0400-POST-SUCCESS
018200     ELSE
018300         IF NOT ACCOUNT-FOUND
018400             MOVE 'ACCOUNT DOES NOT EXIST' TO WR-LOG-REASON
018500             ADD 1 TO WC-REJ-UNKACCT-CNT
018600             PERFORM B0500-LOG-REJECT
018700         ELSE
018800             PERFORM B0500-POST-REJECTED
018900         END-IF
019000     END-IF
019010*
019020     PERFORM B0250-GET-BALANCE
019060*
019100     READ TRANSACTION-REQUESTS
019200         AT END SET EOF TO TRUE
019300     END-READ
019400     .
019500******************************************************************
019520*    SEARCH ALL - the account table comes in already ACCT-ID
019540*    ascending from WALLET's load, so the binary search is safe
019560*    without this program doing any sorting of its own.
019600 B0200-LOOKUP-ACCOUNT.
019650*
019700     MOVE 'N' TO ACCOUNT-FOUND-SW
019800     MOVE ZERO TO WN-FOUND-IDX
019850*
019900     IF WA-ACCOUNT-COUNT > ZERO
020000         SEARCH ALL WA-ACCOUNT-ENTRY
020100             WHEN WA-ENTRY-ACCT-ID (WA-ACCT-IDX) = REQ-ACCOUNT-ID
020200                 SET ACCOUNT-FOUND TO TRUE
020300                 SET WN-FOUND-IDX TO WA-ACCT-IDX
020400         END-SEARCH
020500     END-IF
020600     .
020700******************************************************************
020800 B0250-GET-BALANCE.
020850*
020900*    balance-inquiry unit - run once per request out of B0100,
021000*    after the posting/rejection logic above has already settled
021050*    for this record, so this lookup is free to reset
021075*    ACCOUNT-FOUND-SW/WN-FOUND-IDX for its own purposes without
021200*    disturbing anything the posting logic still needed.  Reports
021300*    the confirmed balance when the account is on file, or that
021320*    it is not, on WALLETPOST's own SYSOUT - the balance-inquiry
021340*    unit has no state-changing effect and no file of its own.
021370*
021400     PERFORM B0200-LOOKUP-ACCOUNT
021410*
021420     IF ACCOUNT-FOUND
021440         MOVE WA-ENTRY-BALANCE (WN-FOUND-IDX) TO WN-INQUIRY-BALANCE
021460         DISPLAY 'WALLETPOST - BALANCE INQUIRY ACCT '
021480                 REQ-ACCOUNT-ID ' BALANCE ' WN-INQUIRY-BALANCE
021490     ELSE
021500         DISPLAY 'WALLETPOST - BALANCE INQUIRY ACCT '
021520                 REQ-ACCOUNT-ID ' DOES NOT EXIST'
021540     END-IF
021560     .
021600******************************************************************
021620*    WN-TYPE-UPPER was already upper-cased in B0100, per CR-0351 -
021640*    this EVALUATE only ever sees CREDIT, DEBIT, or garbage.
021700 B0300-DISPATCH-TRANSACTION.
021750*
021800     EVALUATE WN-TYPE-UPPER
021900         WHEN 'CREDIT'
022000             PERFORM B0310-POST-CREDIT
022100         WHEN 'DEBIT'
022200             PERFORM B0320-POST-DEBIT
022300         WHEN OTHER
022400             MOVE -3 TO WN-POST-STATUS
022500     END-EVALUATE
022600     .
022700******************************************************************
022720*    credits add straight onto the live balance - there is no
022740*    way a credit can fail once funds is known positive.
022800 B0310-POST-CREDIT.
022850*
022900     IF REQ-FUNDS NOT > ZERO
023000         MOVE -1 TO WN-POST-STATUS
023100     ELSE
023200         COMPUTE WA-ENTRY-BALANCE (WN-FOUND-IDX) ROUNDED =        CR-0456 
023300                 WA-ENTRY-BALANCE (WN-FOUND-IDX) + REQ-FUNDS
023400         MOVE ZERO TO WN-POST-STATUS
023500         ADD REQ-FUNDS TO WC-TOTAL-CREDITED
023600     END-IF
023700     .
023800******************************************************************
023820*    per CR-0263, the candidate balance is computed into
023840*    WN-CANDIDATE-BALANCE first and tested before it ever touches
023860*    the live WA-ENTRY-BALANCE - a rejected debit must leave the
023880*    account exactly as it found it.
023900 B0320-POST-DEBIT.
023950*
024000     IF REQ-FUNDS NOT > ZERO
024100         MOVE -1 TO WN-POST-STATUS
024200     ELSE
024300         COMPUTE WN-CANDIDATE-BALANCE ROUNDED =                   CR-0456 
024400                 WA-ENTRY-BALANCE (WN-FOUND-IDX) - REQ-FUNDS
024500         IF WN-CANDIDATE-BALANCE NOT < ZERO
024600             MOVE WN-CANDIDATE-BALANCE
024700                 TO WA-ENTRY-BALANCE (WN-FOUND-IDX)
024800             MOVE ZERO TO WN-POST-STATUS
024900             ADD REQ-FUNDS TO WC-TOTAL-DEBITED
025000         ELSE
025100             MOVE -2 TO WN-POST-STATUS
025200         END-IF
025300     END-IF
025400     .
025500******************************************************************
025520*    only reached after WN-POST-STATUS tests POST-SUCCESS - builds
025540*    TXN-ID as EXTERNAL-ID dash SEQUENCE (per CR-0115, the sequence
025560*    counter is 01-level now so it survives across calls), writes
025580*    the ledger line, and bumps the posted-count totals.
025600 B0400-POST-SUCCESS.
025650*
025700     ADD 1 TO WN-TXN-SEQUENCE-NBR
025800     MOVE WN-TXN-SEQUENCE-NBR TO WE-SEQUENCE-EDIT
025850*
025900     MOVE SPACE TO TXN-ID
026000     STRING REQ-EXTERNAL-TXN-ID DELIMITED BY SIZE
026100            '-'                 DELIMITED BY SIZE
026200            WE-SEQUENCE-TEXT    DELIMITED BY SIZE
026300         INTO TXN-ID
026400     END-STRING
026450*
026500     MOVE REQ-EXTERNAL-TXN-ID TO TXN-EXTERNAL-ID
026600     MOVE WN-TYPE-UPPER       TO TXN-TYPE
026700     MOVE REQ-FUNDS           TO TXN-FUNDS
026800     MOVE REQ-ACCOUNT-ID      TO TXN-ACCT-ID
026900     MOVE WN-TODAY            TO TXN-DATE
026950*
027000     WRITE TRANSACTION-RECORD
027050*
027100     EVALUATE WN-TYPE-UPPER
027200         WHEN 'CREDIT' ADD 1 TO WC-POSTED-CREDIT-CNT
027300         WHEN 'DEBIT'  ADD 1 TO WC-POSTED-DEBIT-CNT
027400     END-EVALUATE
027500     .
027600******************************************************************
027620*    found-account rejects only - the unknown-account reject is
027640*    handled back in B0100 directly, since there is no balance or
027660*    type to report on when the account never existed.
027700 B0500-POST-REJECTED.
027750*
027800     EVALUATE WN-POST-STATUS
027900         WHEN -1
028000             MOVE 'ZERO OR NEGATIVE FUNDS AMOUNT' TO WR-LOG-REASON
028100             ADD 1 TO WC-REJ-ZERONEG-CNT
028200         WHEN -2
028300             MOVE 'NOT ENOUGH BALANCE' TO WR-LOG-REASON
028400             ADD 1 TO WC-REJ-NOBALANCE-CNT
028500         WHEN OTHER
028600             MOVE 'UNEXPECTED TRANSACTION TYPE' TO WR-LOG-REASON
028700             ADD 1 TO WC-REJ-UNKTYPE-CNT
028800     END-EVALUATE
028850*
028900     PERFORM B0500-LOG-REJECT
029000     .
029100******************************************************************
029120*    common exit for every reject path - WR-LOG-REASON is set by
029140*    whichever caller needed this, WALLETLOG does the rest.
029200 B0500-LOG-REJECT.
029250*
029300     MOVE REQ-EXTERNAL-TXN-ID TO WR-LOG-KEY-TEXT
029400     CALL 'WALLETLOG' USING WR-LOG-KEY-TEXT WR-LOG-REASON
029500                             WR-LOG-SRCFILE
029600     .
029700******************************************************************
