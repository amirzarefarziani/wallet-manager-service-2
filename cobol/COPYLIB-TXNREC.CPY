000100*
000200*    COPYLIB-TXNREC.CPY
000300*    Transaction ledger entry - one record written per
000400*    successfully posted CREDIT or DEBIT.  Append-only output,
000500*    write order equals posting order (no resequencing).
000600*
000700 01  TRANSACTION-RECORD.
000800     03 TXN-ID                         PIC X(20).
000900     03 TXN-EXTERNAL-ID                PIC X(10).
001000     03 TXN-TYPE                       PIC X(06).
001100     03 TXN-FUNDS                      PIC S9(15)V9(9)
001200                                            COMP-3.
001300     03 TXN-ACCT-ID                    PIC 9(9).
001400     03 TXN-DATE                       PIC 9(8).
001500     03 TXN-DATE-REDEF REDEFINES TXN-DATE.
001600         05 TXN-DATE-CCYY              PIC 9(4).
001700         05 TXN-DATE-MM                PIC 9(2).
001800         05 TXN-DATE-DD                PIC 9(2).
001900     03 FILLER                         PIC X(07).
