000100*
000200*    COPYLIB-TXNREQ.CPY
000300*    Incoming transaction request - read in arrival order,
000400*    one record per CREDIT or DEBIT asked of an account.  Type
000500*    is free-form on input (caller may send lower case) and is
000600*    normalized to upper case before the dispatch EVALUATE.
000700*
000800 01  TRANSACTION-REQUEST-RECORD.
000900     03 REQ-TRANSACTION-TYPE           PIC X(06).
001000     03 REQ-ACCOUNT-ID                 PIC 9(9).
001100     03 REQ-FUNDS                      PIC S9(15)V9(9)
001200                                            COMP-3.
001300     03 REQ-EXTERNAL-TXN-ID            PIC X(10).
001400     03 FILLER                         PIC X(03).
