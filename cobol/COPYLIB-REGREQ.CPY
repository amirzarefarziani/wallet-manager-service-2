000100*
000200*    COPYLIB-REGREQ.CPY
000300*    Incoming account-registration request - one record per
000400*    account ID to be opened on the master this run.  Widened
000450*    with a FILLER pad in the 05/30/02 banner reformat so the
000480*    layout matches the other request copybooks byte for byte
000490*    in habit, even though today only the account id travels.
000500*
000600 01  ACCOUNT-REGISTRATION-REQUEST-RECORD.
000700     03 REG-ACCOUNT-ID                 PIC 9(9).
000720     03 FILLER                         PIC X(11).
000740*
000760*    REG-ACCOUNT-ID-REDEF - alphanumeric view of the same nine
000780*    bytes, used only when the account id is MOVEd whole into
000800*    WR-LOG-KEY-TEXT on a rejected registration, same as the
000820*    numeric-edit habit WALLETPOST uses on REQ-ACCOUNT-ID.
000840 01  REG-ACCOUNT-ID-REDEF
000860         REDEFINES ACCOUNT-REGISTRATION-REQUEST-RECORD.
000880     03  REG-ACCOUNT-ID-ALPHA           PIC X(09).
000900     03  FILLER                         PIC X(11).
