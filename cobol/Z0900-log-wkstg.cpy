000100*
000200*  Working storage data structure for the common reject/
000300*  exception log writer.
000400*
000500*  Put this file in the /COPYLIB directory.
000600*
000700*  Include with: 'COPY Z0900-log-wkstg.' in WS.
000800*
000900*  1999-11-30  RJP  CR-1142  Rewritten off the old SQLCODE error
001000*                            block now that WALLET has no EXEC
001100*                            SQL in it - plain reject text only.
001200*
001300 01  WC-LOG-TEXT              PIC X(80)     VALUE SPACE.
001400 01  WR-REJECT-MESSAGE.
001500     05 WR-MSG-KEY-TEXT       PIC X(20)     VALUE SPACE.
001600     05 FILLER                PIC X(01)     VALUE '|'.
001700     05 WR-MSG-REASON         PIC X(40)     VALUE SPACE.
001800     05 FILLER                PIC X(01)     VALUE '|'.
001900     05 WR-MSG-SRCFILE        PIC X(12)     VALUE SPACE.
001920*
001940*  WR-MSG-REDEF - raw 74-byte view of the reject-message line,
001960*  used only when WALLETLOG needs to MOVE the whole built line
001980*  in one shot rather than field by field.
002000 01  WR-MSG-REDEF REDEFINES WR-REJECT-MESSAGE.
002020     05 WR-MSG-RAW            PIC X(74).
