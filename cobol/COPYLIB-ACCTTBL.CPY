000100*
000200*    COPYLIB-ACCTTBL.CPY
000300*    In-memory account master, loaded once from ACCOUNT-MASTER
000400*    by WALLET at the start of the run and searched by every
000500*    worker program that needs to look up or post against an
000600*    account.  Table search idiom - this shop's master files
000700*    were always indexed on disk; a batch-scoped working table
000800*    stands in for that indexed/random access for the length
000850*    of one run only (carried into WALLET's 0000-MAIN, which
000875*    loads the table once and passes it to every worker below).
001000*
001100 01  WA-ACCOUNT-TABLE.
001200     03 WA-ACCOUNT-COUNT                PIC S9(8) COMP
001300                                             VALUE ZERO.
001400     03 WA-ACCOUNT-MAX                  PIC S9(8) COMP
001500                                             VALUE +50000.
001600     03 WA-ACCOUNT-ENTRY
001700                         OCCURS 50000 TIMES
001800                         ASCENDING KEY IS WA-ENTRY-ACCT-ID
001900                         INDEXED BY WA-ACCT-IDX.
002000         05 WA-ENTRY-ACCT-ID            PIC 9(9).
002100         05 WA-ENTRY-BALANCE            PIC S9(15)V9(9)
002200                                             COMP-3.
002300         05 FILLER                      PIC X(07).
002320*
002340*    WA-ENTRY-REDEF - byte-for-byte view of one table row, used
002360*    only by the 09/02/85 CR-0114 down-shift paragraph in
002380*    WALLETREG, which moves a whole row at a time and has no
002400*    interest in the packed balance's arithmetic sign, only in
002420*    copying its bytes intact.
002440     03 WA-ENTRY-REDEF REDEFINES WA-ACCOUNT-ENTRY.
002460         05 WA-ENTRY-RAW             PIC X(29).
